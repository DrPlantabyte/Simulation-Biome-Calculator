000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BIOCLAS.
000300 AUTHOR. R L MCADAMS.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED. 03/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM READS ONE PLANET PARAMETER RECORD AND A FILE
001000*  OF SURFACE SURVEY READINGS AND ASSIGNS A BIOME CODE TO EACH
001100*  READING BY NEAREST-NEIGHBOR LOOKUP AGAINST A FIXED SET OF
001200*  REFERENCE POINTS, THEN APPLIES A SERIES OF EXTREME-CONDITION
001300*  OVERRIDES.  THE CLASSIFIED RECORDS ARE WRITTEN TO THE OUTPUT
001400*  FILE AND A ONE-PAGE SUMMARY REPORT IS PRODUCED SHOWING THE
001500*  COUNT OF READINGS FOR EACH BIOME IN CATALOG ORDER.
001600*
001700*  MODIFICATION LOG:
001800*  03/14/88  RGM  ORIGINAL PROGRAM WRITTEN PER SURVEY-OPS
001900*                 REQUEST 88-114
002000*  09/02/88  RGM  ADDED MARINE PHOTIC/BENTHIC RULES FOR
002100*                 NIGHT-SIDE SURVEYS
002200*  01/19/89  RGM  CORRECTED ROUNDING ON PRESSURE-KPA FOR
002300*                 STATIONS BELOW SEA LEVEL
002400*  06/30/90  JLT  ADDED ICE-SHEET FINAL OVERRIDE PER
002500*                 ENGINEERING CHANGE 90-077
002600*  11/11/91  JLT  REBUILT REFERENCE-POINT TABLE WITH THE
002700*                 45-POINT SET FROM SURVEY-OPS
002800*  04/02/92  JLT  TIGHTENED JUNGLE/GRASSLAND RECLASSIFY ON
002900*                 TEMPERATURE VARIANCE
003000*  08/15/93  WDK  MADE PLANET-IN RECORD OPTIONAL, DEFAULTS TO
003100*                 EARTH VALUES WHEN FILE IS EMPTY
003200*  02/27/94  WDK  SWITCHED GRAVITY CALCULATION TO USE PLANET
003300*                 MASS AND RADIUS INSTEAD OF A FIXED 1G
003400*  07/19/95  WDK  ADDED SAND-SEA / BARREN RAINFALL OVERRIDE
003500*  12/05/96  CMH  REWORKED BOILING POINT ROUTINE TO USE THE
003600*                 TWO-POLYNOMIAL FIT SUPPLIED BY ENGINEERING
003700*  05/22/97  CMH  ADDED SUMMARY REPORT IN CATALOG ORDER
003800*  10/30/98  CMH  YEAR 2000 READINESS REVIEW COMPLETED -- NO
003900*                 TWO-DIGIT YEAR FIELDS FOUND IN THIS PROGRAM,
004000*                 SIGNED OFF UNDER Y2K-1138
004100*  03/11/99  PAV  ADDED UPSI-0 SWITCH TO OPTIONALLY SHOW
004200*                 ZERO-COUNT BIOMES ON THE SUMMARY REPORT
004300*  09/14/00  PAV  CARRY FORWARD OF EXOPLANET FLAGS PER HDQ
004400*                 CONTRACT AMENDMENT, NO RULE CHANGE
004500*  02/02/01  PAV  CLEANED UP HOUSE SQUARE ROOT ROUTINE
004600*  07/08/02  DGS  ADDED HOUSE LN/EXP ROUTINES FOR BAROMETRIC
004700*                 PRESSURE, REPLACED ENGINEERING'S SLIDE-RULE
004800*                 TABLE LOOKUP
004900*  01/27/03  DGS  FINAL QA PASS FOR SURVEY-OPS RELEASE 3.0
005000***************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS YES-NO-FLAG IS 'Y' 'N'
005900     UPSI-0 ON STATUS IS SHOW-ALL-BIOMES-SW
006000            OFF STATUS IS SHOW-NONZERO-ONLY-SW.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT LOCATION-IN
006500     ASSIGN TO LOCIN
006600       FILE STATUS IS LI-STATUS.
006700
006800     SELECT PLANET-IN
006900     ASSIGN TO PLANIN
007000       FILE STATUS IS PI-STATUS.
007100
007200     SELECT CLASSIFIED-OUT
007300     ASSIGN TO CLASSOUT
007400       FILE STATUS IS CO-STATUS.
007500
007600     SELECT SUMMARY-REPORT
007700     ASSIGN TO SUMRPT
007800       FILE STATUS IS SR-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  LOCATION-IN
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 66 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS LOC-REC.
008800     COPY LOCREC.
008900 01  LOC-REC-ALT REDEFINES LOC-REC  PIC X(66).
009000
009100 FD  PLANET-IN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 40 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PLANET-REC.
009700     COPY PLANREC.
009800 01  PLANET-REC-ALT REDEFINES PLANET-REC  PIC X(40).
009900
010000 FD  CLASSIFIED-OUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 66 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS OUT-REC.
010600     COPY OUTREC.
010700
010800 FD  SUMMARY-REPORT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SUMMARY-LINE.
011400 01  SUMMARY-LINE            PIC X(80).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  LI-STATUS               PIC X(02).
012000         88  LI-OK                   VALUE '00'.
012100         88  LI-EOF                  VALUE '10'.
012200     05  PI-STATUS               PIC X(02).
012300         88  PI-OK                   VALUE '00'.
012400     05  CO-STATUS               PIC X(02).
012500         88  CO-OK                   VALUE '00'.
012600     05  SR-STATUS               PIC X(02).
012700         88  SR-OK                   VALUE '00'.
012800
012900 77  SW-END-OF-LOCATIONS         PIC X(01) VALUE 'N'.
013000     88  END-OF-LOCATIONS            VALUE 'Y'.
013100
013200*** EARTH DEFAULTS USED WHEN PLANET-IN IS MISSING OR EMPTY
013300 01  EARTH-DEFAULT-VALUES.
013400     05  EARTH-MASS-YG           PIC 9(09)V9(03) VALUE 5972.000.
013500     05  EARTH-RADIUS-KM         PIC 9(06)V9(01) VALUE 6371.0.
013600     05  EARTH-SURFACE-PRESS-KPA PIC 9(05)V9(02) VALUE 101.30.
013700
013800 01  PLANET-WORK-FIELDS.
013900     05  WK-PLANET-MASS-YG       PIC 9(09)V9(03).
014000     05  WK-PLANET-RADIUS-KM     PIC 9(06)V9(01).
014100     05  WK-SURFACE-PRESS-KPA    PIC 9(05)V9(02).
014200
014300*** PHYSICAL AND CLASSIFIER CONSTANTS SUPPLIED BY ENGINEERING
014400 01  BIOME-RULE-CONSTANTS.
014500     05  MIN-RAIN-LIMIT          PIC 9(05)V9(01) COMP-3
014600                                      VALUE 110.0.
014700     05  MAX-RAIN-LIMIT          PIC 9(05)V9(01) COMP-3
014800                                      VALUE 6000.0.
014900     05  PHOTIC-MIN-FLUX         PIC 9(05)V9(02) COMP-3
015000                                      VALUE 35.00.
015100     05  WAVE-DISRUPTION-DEPTH   PIC S9(05)V9(01) COMP-3
015200                                      VALUE -6.0.
015300     05  EPSILON-WATER           PIC 9(01)V9(06) COMP-3
015400                                      VALUE 0.013333.
015500     05  JUNGLE-TVAR-LIMIT       PIC 9(02)V9(01) COMP-3
015600                                      VALUE 6.0.
015700     05  GRAVITY-SCALE-CONSTANT  PIC 9(06)V9(03) COMP-3
015800                                      VALUE 66743.015.
015900***     GRAVITY-SCALE-CONSTANT IS G = 6.6743015E-11 SCALED SO
016000***     MASS CAN BE CARRIED IN YOTTAGRAMS AND RADIUS IN
016100***     KILOMETERS -- SEE PARAGRAPH 600-COMPUTE-GRAVITY
016200     05  AIR-MOLAR-MASS          PIC 9(01)V9(05) COMP-3
016300                                      VALUE 0.02897.
016400     05  GAS-CONSTANT-R          PIC 9(02)V9(06) COMP-3
016500                                      VALUE 8.314510.
016600     05  KELVIN-OFFSET           PIC 9(03)V9(02) COMP-3
016700                                      VALUE 273.15.
016800     05  REF-PRESSURE-KPA        PIC 9(05)V9(02) COMP-3
016900                                      VALUE 101.30.
017000     05  LN-OF-2                 PIC 9(01)V9(08) COMP-3
017100                                      VALUE 0.69314718.
017200     05  LN-OF-10                PIC 9(01)V9(08) COMP-3
017300                                      VALUE 2.30258509.
017400     05  NORM-FLUX-DIVISOR       PIC 9(04) COMP-3 VALUE 800.
017500     05  NORM-TEMP-OFFSET        PIC S9(02) COMP-3 VALUE +20.
017600     05  NORM-TEMP-DIVISOR       PIC 9(02) COMP-3 VALUE 70.
017700     05  NORM-TVAR-DIVISOR       PIC 9(02) COMP-3 VALUE 35.
017800     05  NORM-PRECIP-DIVISOR     PIC 9(02) COMP-3 VALUE 75.
017900     05  INITIAL-BEST-DISTANCE   PIC 9(02)V9(08) COMP-3
018000                                      VALUE 99.99999999.
018100***     99.99999999 STANDS IN FOR "PRACTICALLY INFINITE" --
018200***     NO REAL 4-COORDINATE DISTANCE IN THIS TABLE CAN EXCEED
018300***     A FEW UNITS, SO THE SENTINEL IS ALWAYS BEATEN ON THE
018400***     FIRST COMPARISON
018500
018600*** BIOME CATALOG -- CODE, LABEL, COMMON NAME, TECHNICAL NAME.
018700*** BUILT AS A LITERAL TABLE AND REDEFINED BELOW AS AN
018800*** ASCENDING, INDEXED TABLE FOR SEARCH ALL (SEE WEATHER
018900*** PROGRAM FOR THE SAME TECHNIQUE ON A SMALLER TABLE)
019000 01  BIOME-CATALOG-LITERALS.
019100     05  FILLER.
019200         10  FILLER PIC 9(03) VALUE 0.
019300         10  FILLER PIC X(18) VALUE 'UNKNOWN'.
019400         10  FILLER PIC X(18) VALUE 'unknown'.
019500         10  FILLER PIC X(21) VALUE 'unknown'.
019600     05  FILLER.
019700         10  FILLER PIC 9(03) VALUE 1.
019800         10  FILLER PIC X(18) VALUE 'WETLAND'.
019900         10  FILLER PIC X(18) VALUE 'swamp'.
020000         10  FILLER PIC X(21) VALUE 'wetland'.
020100     05  FILLER.
020200         10  FILLER PIC 9(03) VALUE 2.
020300         10  FILLER PIC X(18) VALUE 'JUNGLE'.
020400         10  FILLER PIC X(18) VALUE 'jungle'.
020500         10  FILLER PIC X(21) VALUE 'tropical rainforest'.
020600     05  FILLER.
020700         10  FILLER PIC 9(03) VALUE 3.
020800         10  FILLER PIC X(18) VALUE 'SEASONAL-FOREST'.
020900         10  FILLER PIC X(18) VALUE 'deciduous forest'.
021000         10  FILLER PIC X(21) VALUE 'temperate forest'.
021100     05  FILLER.
021200         10  FILLER PIC 9(03) VALUE 4.
021300         10  FILLER PIC X(18) VALUE 'NEEDLELEAF-FOREST'.
021400         10  FILLER PIC X(18) VALUE 'evergreen forest'.
021500         10  FILLER PIC X(21) VALUE 'needleleaf forest'.
021600     05  FILLER.
021700         10  FILLER PIC 9(03) VALUE 5.
021800         10  FILLER PIC X(18) VALUE 'GRASSLAND'.
021900         10  FILLER PIC X(18) VALUE 'grassland'.
022000         10  FILLER PIC X(21) VALUE 'grassland'.
022100     05  FILLER.
022200         10  FILLER PIC 9(03) VALUE 6.
022300         10  FILLER PIC X(18) VALUE 'DESERT-SHRUBLAND'.
022400         10  FILLER PIC X(18) VALUE 'desert'.
022500         10  FILLER PIC X(21) VALUE 'xeric shrubland'.
022600     05  FILLER.
022700         10  FILLER PIC 9(03) VALUE 7.
022800         10  FILLER PIC X(18) VALUE 'TUNDRA'.
022900         10  FILLER PIC X(18) VALUE 'tundra'.
023000         10  FILLER PIC X(21) VALUE 'tundra'.
023100     05  FILLER.
023200         10  FILLER PIC 9(03) VALUE 8.
023300         10  FILLER PIC X(18) VALUE 'BARREN'.
023400         10  FILLER PIC X(18) VALUE 'barren'.
023500         10  FILLER PIC X(21) VALUE 'barren'.
023600     05  FILLER.
023700         10  FILLER PIC 9(03) VALUE 9.
023800         10  FILLER PIC X(18) VALUE 'SAND-SEA'.
023900         10  FILLER PIC X(18) VALUE 'sand dunes'.
024000         10  FILLER PIC X(21) VALUE 'eolian sand'.
024100     05  FILLER.
024200         10  FILLER PIC 9(03) VALUE 16.
024300         10  FILLER PIC X(18) VALUE 'DEEP-OCEAN'.
024400         10  FILLER PIC X(18) VALUE 'ocean'.
024500         10  FILLER PIC X(21) VALUE 'deep ocean'.
024600     05  FILLER.
024700         10  FILLER PIC 9(03) VALUE 17.
024800         10  FILLER PIC X(18) VALUE 'FRESHWATER'.
024900         10  FILLER PIC X(18) VALUE 'freshwater'.
025000         10  FILLER PIC X(21) VALUE 'freshwater'.
025100     05  FILLER.
025200         10  FILLER PIC 9(03) VALUE 18.
025300         10  FILLER PIC X(18) VALUE 'SEA-FOREST'.
025400         10  FILLER PIC X(18) VALUE 'seaweed forest'.
025500         10  FILLER PIC X(21) VALUE 'marine forest'.
025600     05  FILLER.
025700         10  FILLER PIC 9(03) VALUE 19.
025800         10  FILLER PIC X(18) VALUE 'TROPICAL-REEF'.
025900         10  FILLER PIC X(18) VALUE 'coral reef'.
026000         10  FILLER PIC X(21) VALUE 'tropical reef'.
026100     05  FILLER.
026200         10  FILLER PIC 9(03) VALUE 20.
026300         10  FILLER PIC X(18) VALUE 'ROCKY-SHALLOWS'.
026400         10  FILLER PIC X(18) VALUE 'rocky shallows'.
026500         10  FILLER PIC X(21) VALUE 'rocky shallows'.
026600     05  FILLER.
026700         10  FILLER PIC 9(03) VALUE 21.
026800         10  FILLER PIC X(18) VALUE 'SHALLOW-OCEAN'.
026900         10  FILLER PIC X(18) VALUE 'shallow ocean'.
027000         10  FILLER PIC X(21) VALUE 'shallow ocean'.
027100     05  FILLER.
027200         10  FILLER PIC 9(03) VALUE 22.
027300         10  FILLER PIC X(18) VALUE 'ICE-SHEET'.
027400         10  FILLER PIC X(18) VALUE 'ice sheet'.
027500         10  FILLER PIC X(21) VALUE 'ice sheet'.
027600     05  FILLER.
027700         10  FILLER PIC 9(03) VALUE 23.
027800         10  FILLER PIC X(18) VALUE 'BOILING-SEA'.
027900         10  FILLER PIC X(18) VALUE 'boiling sea'.
028000         10  FILLER PIC X(21) VALUE 'hydrothermal sea'.
028100     05  FILLER.
028200         10  FILLER PIC 9(03) VALUE 32.
028300         10  FILLER PIC X(18) VALUE 'FARMLAND'.
028400         10  FILLER PIC X(18) VALUE 'farmland'.
028500         10  FILLER PIC X(21) VALUE 'farmland'.
028600     05  FILLER.
028700         10  FILLER PIC 9(03) VALUE 33.
028800         10  FILLER PIC X(18) VALUE 'URBAN'.
028900         10  FILLER PIC X(18) VALUE 'urban'.
029000         10  FILLER PIC X(21) VALUE 'urban'.
029100     05  FILLER.
029200         10  FILLER PIC 9(03) VALUE 34.
029300         10  FILLER PIC X(18) VALUE 'RUINS'.
029400         10  FILLER PIC X(18) VALUE 'ruins'.
029500         10  FILLER PIC X(21) VALUE 'ruins'.
029600     05  FILLER.
029700         10  FILLER PIC 9(03) VALUE 64.
029800         10  FILLER PIC X(18) VALUE 'MOONSCAPE'.
029900         10  FILLER PIC X(18) VALUE 'moonscape'.
030000         10  FILLER PIC X(21) VALUE 'regolith'.
030100     05  FILLER.
030200         10  FILLER PIC 9(03) VALUE 65.
030300         10  FILLER PIC X(18) VALUE 'MAGMA-SEA'.
030400         10  FILLER PIC X(18) VALUE 'magma sea'.
030500         10  FILLER PIC X(21) VALUE 'lava sea'.
030600     05  FILLER.
030700         10  FILLER PIC 9(03) VALUE 66.
030800         10  FILLER PIC X(18) VALUE 'CRYOGEN-SEA'.
030900         10  FILLER PIC X(18) VALUE 'cryogen sea'.
031000         10  FILLER PIC X(21) VALUE 'cryogen sea'.
031100     05  FILLER.
031200         10  FILLER PIC 9(03) VALUE 67.
031300         10  FILLER PIC X(18) VALUE 'GAS-GIANT'.
031400         10  FILLER PIC X(18) VALUE 'gas giant'.
031500         10  FILLER PIC X(21) VALUE 'gas giant'.
031600     05  FILLER.
031700         10  FILLER PIC 9(03) VALUE 68.
031800         10  FILLER PIC X(18) VALUE 'STAR'.
031900         10  FILLER PIC X(18) VALUE 'star'.
032000         10  FILLER PIC X(21) VALUE 'star'.
032100     05  FILLER.
032200         10  FILLER PIC 9(03) VALUE 69.
032300         10  FILLER PIC X(18) VALUE 'NEUTRON-STAR'.
032400         10  FILLER PIC X(18) VALUE 'neutron star'.
032500         10  FILLER PIC X(21) VALUE 'neutron star'.
032600     05  FILLER.
032700         10  FILLER PIC 9(03) VALUE 70.
032800         10  FILLER PIC X(18) VALUE 'EVENT-HORIZON'.
032900         10  FILLER PIC X(18) VALUE 'black hole'.
033000         10  FILLER PIC X(21) VALUE 'event horizon'.
033100     05  FILLER.
033200         10  FILLER PIC 9(03) VALUE 112.
033300         10  FILLER PIC X(18) VALUE 'BIOLUMINESCENT'.
033400         10  FILLER PIC X(18) VALUE 'permanent night'.
033500         10  FILLER PIC X(21) VALUE 'bioluminescent flora'.
033600     05  FILLER.
033700         10  FILLER PIC 9(03) VALUE 113.
033800         10  FILLER PIC X(18) VALUE 'DEAD'.
033900         10  FILLER PIC X(18) VALUE 'dead land'.
034000         10  FILLER PIC X(21) VALUE 'dead land'.
034100     05  FILLER.
034200         10  FILLER PIC 9(03) VALUE 114.
034300         10  FILLER PIC X(18) VALUE 'MAGIC-GARDEN'.
034400         10  FILLER PIC X(18) VALUE 'magic garden'.
034500         10  FILLER PIC X(21) VALUE 'magic garden'.
034600     05  FILLER.
034700         10  FILLER PIC 9(03) VALUE 115.
034800         10  FILLER PIC X(18) VALUE 'ELEMENTAL-CHAOS'.
034900         10  FILLER PIC X(18) VALUE 'elemental chaos'.
035000         10  FILLER PIC X(21) VALUE 'elemental chaos'.
035100     05  FILLER.
035200         10  FILLER PIC 9(03) VALUE 116.
035300         10  FILLER PIC X(18) VALUE 'OOZE'.
035400         10  FILLER PIC X(18) VALUE 'ooze'.
035500         10  FILLER PIC X(21) VALUE 'giant slime'.
035600
035700 01  BIOME-CATALOG-TABLE REDEFINES BIOME-CATALOG-LITERALS.
035800     05  CAT-ENTRY OCCURS 33 TIMES
035900             ASCENDING KEY IS CAT-CODE
036000             INDEXED BY CAT-IDX.
036100         10  CAT-CODE            PIC 9(03).
036200         10  CAT-LABEL           PIC X(18).
036300         10  CAT-COMMON-NAME     PIC X(18).
036400         10  CAT-TECH-NAME       PIC X(21).
036500
036600*** NEAREST-NEIGHBOR REFERENCE POINTS, 9 LAND CLASSES OF 5
036700*** POINTS EACH, 4 NORMALIZED COORDINATES PER POINT.  CLASS
036800*** NUMBERS 1-9 HERE ARE THE SAME AS THE BIOME CODES FOR
036900*** WETLAND THROUGH SAND-SEA, SO THE SEARCH RESULT CAN BE
037000*** USED DIRECTLY AS THE BIOME CODE
037100 01  BIOME-REF-LITERALS.
037200     05  FILLER.
037300         10  FILLER PIC 9V9(8) VALUE 0.97589505.
037400         10  FILLER PIC 9V9(8) VALUE 0.66928170.
037500         10  FILLER PIC 9V9(8) VALUE 0.09676683.
037600         10  FILLER PIC 9V9(8) VALUE 0.42183435.
037700     05  FILLER.
037800         10  FILLER PIC 9V9(8) VALUE 0.28727330.
037900         10  FILLER PIC 9V9(8) VALUE 0.55622180.
038000         10  FILLER PIC 9V9(8) VALUE 0.21704593.
038100         10  FILLER PIC 9V9(8) VALUE 0.30987370.
038200     05  FILLER.
038300         10  FILLER PIC 9V9(8) VALUE 0.95833284.
038400         10  FILLER PIC 9V9(8) VALUE 0.68772480.
038500         10  FILLER PIC 9V9(8) VALUE 0.12377492.
038600         10  FILLER PIC 9V9(8) VALUE 0.29952820.
038700     05  FILLER.
038800         10  FILLER PIC 9V9(8) VALUE 0.61714830.
038900         10  FILLER PIC 9V9(8) VALUE 0.47020113.
039000         10  FILLER PIC 9V9(8) VALUE 0.48366820.
039100         10  FILLER PIC 9V9(8) VALUE 0.22195342.
039200     05  FILLER.
039300         10  FILLER PIC 9V9(8) VALUE 0.81850535.
039400         10  FILLER PIC 9V9(8) VALUE 0.60123855.
039500         10  FILLER PIC 9V9(8) VALUE 0.25867933.
039600         10  FILLER PIC 9V9(8) VALUE 0.31303504.
039700     05  FILLER.
039800         10  FILLER PIC 9V9(8) VALUE 0.76656210.
039900         10  FILLER PIC 9V9(8) VALUE 0.53000550.
040000         10  FILLER PIC 9V9(8) VALUE 0.24088720.
040100         10  FILLER PIC 9V9(8) VALUE 0.31233590.
040200     05  FILLER.
040300         10  FILLER PIC 9V9(8) VALUE 0.99121696.
040400         10  FILLER PIC 9V9(8) VALUE 0.67136490.
040500         10  FILLER PIC 9V9(8) VALUE 0.07588506.
040600         10  FILLER PIC 9V9(8) VALUE 0.40304184.
040700     05  FILLER.
040800         10  FILLER PIC 9V9(8) VALUE 0.98553646.
040900         10  FILLER PIC 9V9(8) VALUE 0.67212886.
041000         10  FILLER PIC 9V9(8) VALUE 0.08356771.
041100         10  FILLER PIC 9V9(8) VALUE 0.33378610.
041200     05  FILLER.
041300         10  FILLER PIC 9V9(8) VALUE 0.92094260.
041400         10  FILLER PIC 9V9(8) VALUE 0.59560406.
041500         10  FILLER PIC 9V9(8) VALUE 0.15855226.
041600         10  FILLER PIC 9V9(8) VALUE 0.37507810.
041700     05  FILLER.
041800         10  FILLER PIC 9V9(8) VALUE 0.99228674.
041900         10  FILLER PIC 9V9(8) VALUE 0.67052644.
042000         10  FILLER PIC 9V9(8) VALUE 0.07420062.
042100         10  FILLER PIC 9V9(8) VALUE 0.49766815.
042200     05  FILLER.
042300         10  FILLER PIC 9V9(8) VALUE 0.82307386.
042400         10  FILLER PIC 9V9(8) VALUE 0.54830164.
042500         10  FILLER PIC 9V9(8) VALUE 0.28397045.
042600         10  FILLER PIC 9V9(8) VALUE 0.32422626.
042700     05  FILLER.
042800         10  FILLER PIC 9V9(8) VALUE 0.95406234.
042900         10  FILLER PIC 9V9(8) VALUE 0.68983954.
043000         10  FILLER PIC 9V9(8) VALUE 0.16054682.
043100         10  FILLER PIC 9V9(8) VALUE 0.29840717.
043200     05  FILLER.
043300         10  FILLER PIC 9V9(8) VALUE 0.53373130.
043400         10  FILLER PIC 9V9(8) VALUE 0.44197488.
043500         10  FILLER PIC 9V9(8) VALUE 0.42205760.
043600         10  FILLER PIC 9V9(8) VALUE 0.24119267.
043700     05  FILLER.
043800         10  FILLER PIC 9V9(8) VALUE 0.70596063.
043900         10  FILLER PIC 9V9(8) VALUE 0.50297480.
044000         10  FILLER PIC 9V9(8) VALUE 0.37620285.
044100         10  FILLER PIC 9V9(8) VALUE 0.26919958.
044200     05  FILLER.
044300         10  FILLER PIC 9V9(8) VALUE 0.65009725.
044400         10  FILLER PIC 9V9(8) VALUE 0.41467762.
044500         10  FILLER PIC 9V9(8) VALUE 0.53735024.
044600         10  FILLER PIC 9V9(8) VALUE 0.24624129.
044700     05  FILLER.
044800         10  FILLER PIC 9V9(8) VALUE 0.84425060.
044900         10  FILLER PIC 9V9(8) VALUE 0.51341200.
045000         10  FILLER PIC 9V9(8) VALUE 0.23853904.
045100         10  FILLER PIC 9V9(8) VALUE 0.31593102.
045200     05  FILLER.
045300         10  FILLER PIC 9V9(8) VALUE 0.47556710.
045400         10  FILLER PIC 9V9(8) VALUE 0.42182055.
045500         10  FILLER PIC 9V9(8) VALUE 0.32860836.
045600         10  FILLER PIC 9V9(8) VALUE 0.25947723.
045700     05  FILLER.
045800         10  FILLER PIC 9V9(8) VALUE 0.69879943.
045900         10  FILLER PIC 9V9(8) VALUE 0.52637770.
046000         10  FILLER PIC 9V9(8) VALUE 0.35839260.
046100         10  FILLER PIC 9V9(8) VALUE 0.24800086.
046200     05  FILLER.
046300         10  FILLER PIC 9V9(8) VALUE 0.63857240.
046400         10  FILLER PIC 9V9(8) VALUE 0.44265494.
046500         10  FILLER PIC 9V9(8) VALUE 0.30205786.
046600         10  FILLER PIC 9V9(8) VALUE 0.41645652.
046700     05  FILLER.
046800         10  FILLER PIC 9V9(8) VALUE 0.59855306.
046900         10  FILLER PIC 9V9(8) VALUE 0.41948298.
047000         10  FILLER PIC 9V9(8) VALUE 0.46088790.
047100         10  FILLER PIC 9V9(8) VALUE 0.21030518.
047200     05  FILLER.
047300         10  FILLER PIC 9V9(8) VALUE 0.95901150.
047400         10  FILLER PIC 9V9(8) VALUE 0.69129807.
047500         10  FILLER PIC 9V9(8) VALUE 0.14321554.
047600         10  FILLER PIC 9V9(8) VALUE 0.33431706.
047700     05  FILLER.
047800         10  FILLER PIC 9V9(8) VALUE 0.64463437.
047900         10  FILLER PIC 9V9(8) VALUE 0.51307285.
048000         10  FILLER PIC 9V9(8) VALUE 0.67643520.
048100         10  FILLER PIC 9V9(8) VALUE 0.17131203.
048200     05  FILLER.
048300         10  FILLER PIC 9V9(8) VALUE 0.75970644.
048400         10  FILLER PIC 9V9(8) VALUE 0.53838587.
048500         10  FILLER PIC 9V9(8) VALUE 0.34264302.
048600         10  FILLER PIC 9V9(8) VALUE 0.25237092.
048700     05  FILLER.
048800         10  FILLER PIC 9V9(8) VALUE 0.95744190.
048900         10  FILLER PIC 9V9(8) VALUE 0.76865923.
049000         10  FILLER PIC 9V9(8) VALUE 0.21147878.
049100         10  FILLER PIC 9V9(8) VALUE 0.21628680.
049200     05  FILLER.
049300         10  FILLER PIC 9V9(8) VALUE 0.77870930.
049400         10  FILLER PIC 9V9(8) VALUE 0.64991206.
049500         10  FILLER PIC 9V9(8) VALUE 0.49281284.
049600         10  FILLER PIC 9V9(8) VALUE 0.17171320.
049700     05  FILLER.
049800         10  FILLER PIC 9V9(8) VALUE 0.87689070.
049900         10  FILLER PIC 9V9(8) VALUE 0.68539584.
050000         10  FILLER PIC 9V9(8) VALUE 0.30395174.
050100         10  FILLER PIC 9V9(8) VALUE 0.18175352.
050200     05  FILLER.
050300         10  FILLER PIC 9V9(8) VALUE 0.85951805.
050400         10  FILLER PIC 9V9(8) VALUE 0.75583154.
050500         10  FILLER PIC 9V9(8) VALUE 0.43008733.
050600         10  FILLER PIC 9V9(8) VALUE 0.13515931.
050700     05  FILLER.
050800         10  FILLER PIC 9V9(8) VALUE 0.91339440.
050900         10  FILLER PIC 9V9(8) VALUE 0.80276865.
051000         10  FILLER PIC 9V9(8) VALUE 0.33543584.
051100         10  FILLER PIC 9V9(8) VALUE 0.15386288.
051200     05  FILLER.
051300         10  FILLER PIC 9V9(8) VALUE 0.95464563.
051400         10  FILLER PIC 9V9(8) VALUE 0.80589680.
051500         10  FILLER PIC 9V9(8) VALUE 0.20425410.
051600         10  FILLER PIC 9V9(8) VALUE 0.17949260.
051700     05  FILLER.
051800         10  FILLER PIC 9V9(8) VALUE 0.75093710.
051900         10  FILLER PIC 9V9(8) VALUE 0.62957406.
052000         10  FILLER PIC 9V9(8) VALUE 0.44375542.
052100         10  FILLER PIC 9V9(8) VALUE 0.15426650.
052200     05  FILLER.
052300         10  FILLER PIC 9V9(8) VALUE 0.44414140.
052400         10  FILLER PIC 9V9(8) VALUE 0.30920148.
052500         10  FILLER PIC 9V9(8) VALUE 0.49596610.
052600         10  FILLER PIC 9V9(8) VALUE 0.24957538.
052700     05  FILLER.
052800         10  FILLER PIC 9V9(8) VALUE 0.45135710.
052900         10  FILLER PIC 9V9(8) VALUE 0.23461857.
053000         10  FILLER PIC 9V9(8) VALUE 0.73227400.
053100         10  FILLER PIC 9V9(8) VALUE 0.21277170.
053200     05  FILLER.
053300         10  FILLER PIC 9V9(8) VALUE 0.67393470.
053400         10  FILLER PIC 9V9(8) VALUE 0.34742635.
053500         10  FILLER PIC 9V9(8) VALUE 0.41046205.
053600         10  FILLER PIC 9V9(8) VALUE 0.26215446.
053700     05  FILLER.
053800         10  FILLER PIC 9V9(8) VALUE 0.57782700.
053900         10  FILLER PIC 9V9(8) VALUE 0.32734275.
054000         10  FILLER PIC 9V9(8) VALUE 0.62989986.
054100         10  FILLER PIC 9V9(8) VALUE 0.22067626.
054200     05  FILLER.
054300         10  FILLER PIC 9V9(8) VALUE 0.37011942.
054400         10  FILLER PIC 9V9(8) VALUE 0.15006503.
054500         10  FILLER PIC 9V9(8) VALUE 0.65958476.
054600         10  FILLER PIC 9V9(8) VALUE 0.18708763.
054700     05  FILLER.
054800         10  FILLER PIC 9V9(8) VALUE 0.29481938.
054900         10  FILLER PIC 9V9(8) VALUE 0.09472984.
055000         10  FILLER PIC 9V9(8) VALUE 0.59135556.
055100         10  FILLER PIC 9V9(8) VALUE 0.06860657.
055200     05  FILLER.
055300         10  FILLER PIC 9V9(8) VALUE 0.86539465.
055400         10  FILLER PIC 9V9(8) VALUE 0.75063610.
055500         10  FILLER PIC 9V9(8) VALUE 0.37203112.
055600         10  FILLER PIC 9V9(8) VALUE 0.11493613.
055700     05  FILLER.
055800         10  FILLER PIC 9V9(8) VALUE 0.66466600.
055900         10  FILLER PIC 9V9(8) VALUE 0.60564270.
056000         10  FILLER PIC 9V9(8) VALUE 0.46542227.
056100         10  FILLER PIC 9V9(8) VALUE 0.14238815.
056200     05  FILLER.
056300         10  FILLER PIC 9V9(8) VALUE 0.69385450.
056400         10  FILLER PIC 9V9(8) VALUE 0.43799615.
056500         10  FILLER PIC 9V9(8) VALUE 0.30913985.
056600         10  FILLER PIC 9V9(8) VALUE 0.28675420.
056700     05  FILLER.
056800         10  FILLER PIC 9V9(8) VALUE 0.84662730.
056900         10  FILLER PIC 9V9(8) VALUE 0.53237015.
057000         10  FILLER PIC 9V9(8) VALUE 0.44636855.
057100         10  FILLER PIC 9V9(8) VALUE 0.16200702.
057200     05  FILLER.
057300         10  FILLER PIC 9V9(8) VALUE 0.82119286.
057400         10  FILLER PIC 9V9(8) VALUE 0.48783484.
057500         10  FILLER PIC 9V9(8) VALUE 0.44511366.
057600         10  FILLER PIC 9V9(8) VALUE 0.10902377.
057700     05  FILLER.
057800         10  FILLER PIC 9V9(8) VALUE 0.93545810.
057900         10  FILLER PIC 9V9(8) VALUE 0.84447460.
058000         10  FILLER PIC 9V9(8) VALUE 0.28542006.
058100         10  FILLER PIC 9V9(8) VALUE 0.07665700.
058200     05  FILLER.
058300         10  FILLER PIC 9V9(8) VALUE 0.75143087.
058400         10  FILLER PIC 9V9(8) VALUE 0.70467633.
058500         10  FILLER PIC 9V9(8) VALUE 0.60209500.
058600         10  FILLER PIC 9V9(8) VALUE 0.09906711.
058700     05  FILLER.
058800         10  FILLER PIC 9V9(8) VALUE 0.87294860.
058900         10  FILLER PIC 9V9(8) VALUE 0.81519806.
059000         10  FILLER PIC 9V9(8) VALUE 0.40264840.
059100         10  FILLER PIC 9V9(8) VALUE 0.07837960.
059200     05  FILLER.
059300         10  FILLER PIC 9V9(8) VALUE 0.24349129.
059400         10  FILLER PIC 9V9(8) VALUE 0.78660960.
059500         10  FILLER PIC 9V9(8) VALUE 0.45044297.
059600         10  FILLER PIC 9V9(8) VALUE 0.11177942.
059700
059800 01  BIOME-REF-TABLE REDEFINES BIOME-REF-LITERALS.
059900     05  REF-CLASS OCCURS 9 TIMES
060000             INDEXED BY REF-CLASS-IDX.
060100         10  REF-POINT OCCURS 5 TIMES
060200                 INDEXED BY REF-POINT-IDX.
060300             15  REF-NF          PIC 9V9(8).
060400             15  REF-NT          PIC 9V9(8).
060500             15  REF-NV          PIC 9V9(8).
060600             15  REF-NP          PIC 9V9(8).
060700
060800*** RUNNING COUNT OF READINGS PER CATALOG ENTRY, SAME ORDER
060900*** AND SUBSCRIPT RANGE AS BIOME-CATALOG-TABLE
061000 01  BIOME-COUNT-TABLE.
061100     05  BIOME-COUNT OCCURS 33 TIMES PIC 9(07) COMP.
061200 77  GRAND-TOTAL-COUNT           PIC 9(07) COMP VALUE 0.
061300
061400 01  CLASSIFY-WORK-FIELDS.
061500     05  WK-RESULT-CODE          PIC 9(03) COMP.
061600     05  WK-NORM-FLUX            PIC S9(01)V9(08) COMP-3.
061700     05  WK-NORM-TEMP            PIC S9(01)V9(08) COMP-3.
061800     05  WK-NORM-TVAR            PIC S9(01)V9(08) COMP-3.
061900     05  WK-NORM-PRECIP          PIC S9(01)V9(08) COMP-3.
062000     05  WK-DIFF-NF              PIC S9(01)V9(08) COMP-3.
062100     05  WK-DIFF-NT              PIC S9(01)V9(08) COMP-3.
062200     05  WK-DIFF-NV              PIC S9(01)V9(08) COMP-3.
062300     05  WK-DIFF-NP              PIC S9(01)V9(08) COMP-3.
062400     05  WK-SUM-SQUARES          PIC 9(02)V9(08) COMP-3.
062500     05  WK-CURRENT-DISTANCE     PIC 9(02)V9(08) COMP-3.
062600     05  WK-BEST-DISTANCE        PIC 9(02)V9(08) COMP-3.
062700
062800 01  MARINE-WORK-FIELDS.
062900     05  WK-EXP-ARG              PIC S9(05)V9(08) COMP-3.
063000     05  WK-BENTHIC-FLUX         PIC S9(07)V9(02) COMP-3.
063100     05  WK-TEMP-PLUS-TVAR       PIC S9(04)V9(02) COMP-3.
063200
063300 01  PHYSICS-WORK-FIELDS.
063400     05  WK-KELVIN-TEMP          PIC S9(05)V9(08) COMP-3.
063500     05  WK-GRAVITY              PIC 9(02)V9(08) COMP-3.
063600     05  WK-RADIUS-SQUARED       PIC 9(12)V9(02) COMP-3.
063700     05  WK-PRESSURE-EXPONENT    PIC S9(05)V9(08) COMP-3.
063800     05  WK-PRESSURE-KPA         PIC S9(05)V9(03) COMP-3.
063900     05  WK-LN-ARG               PIC 9(07)V9(08) COMP-3.
064000     05  WK-LN-RESULT            PIC S9(05)V9(08) COMP-3.
064100     05  WK-BOILING-PT           PIC S9(05)V9(08) COMP-3.
064200     05  WK-BP-X2                PIC S9(04)V9(08) COMP-3.
064300     05  WK-BP-X3                PIC S9(05)V9(08) COMP-3.
064400
064500*** HOUSE SQUARE ROOT ROUTINE -- NEWTON'S METHOD, FIXED
064600*** ITERATION COUNT RATHER THAN A CONVERGENCE TEST SO THE
064700*** RUN TIME PER CALL IS PREDICTABLE
064800 01  SQRT-WORK-FIELDS.
064900     05  SQ-ARGUMENT             PIC 9(07)V9(08) COMP-3.
065000     05  SQ-GUESS                PIC 9(07)V9(08) COMP-3.
065100     05  SQ-NEW-GUESS            PIC 9(07)V9(08) COMP-3.
065200     05  SQ-ITERATIONS           PIC 9(02) COMP.
065300     05  SQ-MAX-ITERATIONS       PIC 9(02) COMP VALUE 14.
065400
065500*** HOUSE EXPONENTIAL ROUTINE -- RANGE-REDUCE BY REPEATED
065600*** HALVING, TAYLOR SERIES, THEN SQUARE BACK UP
065700 01  EXP-WORK-FIELDS.
065800     05  EX-ARGUMENT             PIC S9(05)V9(08) COMP-3.
065900     05  EX-REDUCED-ARG          PIC S9(05)V9(08) COMP-3.
066000     05  EX-HALVINGS             PIC 9(02) COMP.
066100     05  EX-TERM                 PIC S9(05)V9(10) COMP-3.
066200     05  EX-SUM                  PIC S9(05)V9(10) COMP-3.
066300     05  EX-K                    PIC 9(02) COMP.
066400     05  EX-RESULT               PIC S9(05)V9(08) COMP-3.
066500     05  EX-MAX-TERMS            PIC 9(02) COMP VALUE 25.
066600     05  EX-MAX-HALVINGS         PIC 9(02) COMP VALUE 10.
066700
066800*** HOUSE NATURAL LOG ROUTINE -- RANGE-REDUCE TO [1,2) AND
066900*** USE THE MERCATOR SERIES FOR LN(1+U).  CONVERGENCE IS
067000*** SLOW WHEN U IS CLOSE TO 1 BUT 30 TERMS IS ADEQUATE FOR
067100*** THE PRESSURE RANGES THIS PROGRAM SEES
067200 01  LN-WORK-FIELDS.
067300     05  LN-ARGUMENT             PIC 9(07)V9(08) COMP-3.
067400     05  LN-REDUCED              PIC 9(07)V9(08) COMP-3.
067500     05  LN-HALVINGS             PIC S9(03) COMP.
067600     05  LN-U                    PIC S9(02)V9(08) COMP-3.
067700     05  LN-TERM                 PIC S9(02)V9(08) COMP-3.
067800     05  LN-SUM                  PIC S9(05)V9(08) COMP-3.
067900     05  LN-K                    PIC 9(02) COMP.
068000     05  LN-SIGN                 PIC S9(01) COMP VALUE +1.
068100     05  LN-RESULT               PIC S9(05)V9(08) COMP-3.
068200     05  LN-MAX-TERMS            PIC 9(02) COMP VALUE 30.
068300
068400*** SUMMARY REPORT LINES
068500 01  RPT-TITLE-LINE.
068600     05  FILLER                  PIC X(30)
068700             VALUE 'BIOME CLASSIFICATION SUMMARY'.
068800     05  FILLER                  PIC X(50) VALUE SPACES.
068900
069000 01  RPT-DETAIL-LINE.
069100     05  FILLER                  PIC X(02) VALUE SPACES.
069200     05  RPT-CODE                PIC ZZ9.
069300     05  FILLER                  PIC X(03) VALUE SPACES.
069400     05  RPT-LABEL               PIC X(18).
069500     05  FILLER                  PIC X(03) VALUE SPACES.
069600     05  RPT-COUNT               PIC Z(06)9.
069700     05  FILLER                  PIC X(47) VALUE SPACES.
069800
069900 01  RPT-TOTAL-LINE.
070000     05  FILLER                  PIC X(02) VALUE SPACES.
070100     05  FILLER                  PIC X(13) VALUE 'TOTAL RECORDS'.
070200     05  FILLER                  PIC X(03) VALUE SPACES.
070300     05  RPT-GRAND-TOTAL         PIC Z(06)9.
070400     05  FILLER                  PIC X(55) VALUE SPACES.
070500
070600 PROCEDURE DIVISION.
070700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
070800     PERFORM 100-MAINLINE THRU 100-EXIT
070900             UNTIL END-OF-LOCATIONS.
071000     PERFORM 150-WRITE-SUMMARY-REPORT THRU 150-EXIT.
071100     PERFORM 900-CLEANUP THRU 900-EXIT.
071200     MOVE +0 TO RETURN-CODE.
071300     GOBACK.
071400
071500 000-HOUSEKEEPING.
071600     DISPLAY 'BIOCLAS STARTING'.
071700     OPEN INPUT LOCATION-IN.
071800     OPEN OUTPUT CLASSIFIED-OUT.
071900     OPEN OUTPUT SUMMARY-REPORT.
072000     INITIALIZE BIOME-COUNT-TABLE.
072100     MOVE 0 TO GRAND-TOTAL-COUNT.
072200     PERFORM 050-LOAD-PLANET-REC THRU 050-EXIT.
072300     PERFORM 110-READ-LOCATION THRU 110-EXIT.
072400 000-EXIT.
072500     EXIT.
072600
072700 050-LOAD-PLANET-REC.
072800*  ASSUME EARTH UNTIL PROVEN OTHERWISE
072900     MOVE EARTH-MASS-YG          TO WK-PLANET-MASS-YG.
073000     MOVE EARTH-RADIUS-KM        TO WK-PLANET-RADIUS-KM.
073100     MOVE EARTH-SURFACE-PRESS-KPA TO WK-SURFACE-PRESS-KPA.
073200     OPEN INPUT PLANET-IN.
073300     IF PI-OK
073400        READ PLANET-IN
073500           AT END
073600              CONTINUE
073700           NOT AT END
073800              IF PLANET-REC-ALT NOT = SPACES
073900                 MOVE PLT-MASS-YG TO WK-PLANET-MASS-YG
074000                 MOVE PLT-RADIUS-KM TO WK-PLANET-RADIUS-KM
074100                 MOVE PLT-SURFACE-PRESSURE-KPA
074200                                  TO WK-SURFACE-PRESS-KPA
074300***                 08/15/93 WDK -- DATA-QUALITY GUARD, AN
074400***                 UNEXPECTED EXOPLANET FLAG DOES NOT STOP
074500***                 THE RUN, IT IS JUST FORCED BACK TO 'N'
074600                 IF PLT-EXOPLANET-FLAG IS YES-NO-FLAG
074700                    CONTINUE
074800                 ELSE
074900                    MOVE 'N' TO PLT-EXOPLANET-FLAG
075000                 END-IF
075100              END-IF
075200        END-READ
075300        CLOSE PLANET-IN
075400     END-IF.
075500 050-EXIT.
075600     EXIT.
075700
075800 100-MAINLINE.
075900     PERFORM 600-COMPUTE-GRAVITY THRU 600-EXIT.
076000     PERFORM 610-COMPUTE-PRESSURE THRU 610-EXIT.
076100     PERFORM 620-COMPUTE-BOILING-PT THRU 620-EXIT.
076200     PERFORM 500-CLASSIFY-RECORD THRU 500-EXIT.
076300     PERFORM 700-LOOKUP-CATALOG THRU 700-EXIT.
076400     PERFORM 120-WRITE-CLASSIFIED THRU 120-EXIT.
076500     ADD 1 TO BIOME-COUNT(CAT-IDX).
076600     ADD 1 TO GRAND-TOTAL-COUNT.
076700     PERFORM 110-READ-LOCATION THRU 110-EXIT.
076800 100-EXIT.
076900     EXIT.
077000
077100 110-READ-LOCATION.
077200     READ LOCATION-IN
077300         AT END
077400            SET END-OF-LOCATIONS TO TRUE
077500            GO TO 110-EXIT
077600     END-READ.
077700     IF LOC-REC-ALT = SPACES
077800        GO TO 110-READ-LOCATION
077900     END-IF.
078000 110-EXIT.
078100     EXIT.
078200
078300 120-WRITE-CLASSIFIED.
078400     MOVE LOC-ID              TO OUT-LOC-ID.
078500     MOVE CAT-CODE(CAT-IDX)        TO OUT-BIOME-CODE.
078600     MOVE CAT-LABEL(CAT-IDX)       TO OUT-BIOME-LABEL.
078700     MOVE CAT-COMMON-NAME(CAT-IDX) TO OUT-COMMON-NAME.
078800     MOVE WK-PRESSURE-KPA          TO OUT-PRESSURE-KPA.
078900     WRITE OUT-REC.
079000 120-EXIT.
079100     EXIT.
079200
079300 150-WRITE-SUMMARY-REPORT.
079400     MOVE RPT-TITLE-LINE TO SUMMARY-LINE.
079500     WRITE SUMMARY-LINE AFTER ADVANCING C01.
079600     PERFORM 160-WRITE-DETAIL-LINE THRU 160-EXIT
079700         VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 33.
079800     MOVE GRAND-TOTAL-COUNT TO RPT-GRAND-TOTAL.
079900     MOVE RPT-TOTAL-LINE TO SUMMARY-LINE.
080000     WRITE SUMMARY-LINE.
080100 150-EXIT.
080200     EXIT.
080300
080400 160-WRITE-DETAIL-LINE.
080500***  03/11/99 PAV -- UPSI-0 ON SHOWS EVERY CATALOG ENTRY,
080600***  OFF (THE NORMAL CASE) SUPPRESSES ZERO-COUNT BIOMES
080700     IF BIOME-COUNT(CAT-IDX) > 0 OR SHOW-ALL-BIOMES-SW
080800        MOVE CAT-CODE(CAT-IDX)  TO RPT-CODE
080900        MOVE CAT-LABEL(CAT-IDX) TO RPT-LABEL
081000        MOVE BIOME-COUNT(CAT-IDX) TO RPT-COUNT
081100        MOVE RPT-DETAIL-LINE TO SUMMARY-LINE
081200        WRITE SUMMARY-LINE
081300     END-IF.
081400 160-EXIT.
081500     EXIT.
081600
081700 500-CLASSIFY-RECORD.
081800     IF LOC-ALTITUDE-M > 0
081900        PERFORM 510-LAND-NEAREST-NEIGHBOR THRU 510-EXIT
082000        PERFORM 520-LAND-OVERRIDES THRU 520-EXIT
082100     ELSE
082200        PERFORM 530-MARINE-CLASSIFY THRU 530-EXIT
082300     END-IF.
082400     PERFORM 540-EXTREME-OVERRIDES THRU 540-EXIT.
082500 500-EXIT.
082600     EXIT.
082700
082800 505-NORMALIZE-FEATURES.
082900     COMPUTE WK-NORM-FLUX =
083000         LOC-SOLAR-FLUX / NORM-FLUX-DIVISOR.
083100     COMPUTE WK-NORM-TEMP =
083200         (LOC-MEAN-TEMP-C + NORM-TEMP-OFFSET) /
083300             NORM-TEMP-DIVISOR.
083400     COMPUTE WK-NORM-TVAR =
083500         LOC-TEMP-VAR-C / NORM-TVAR-DIVISOR.
083600     MOVE LOC-ANNUAL-PRECIP-MM TO SQ-ARGUMENT.
083700     PERFORM 800-COMPUTE-SQRT THRU 800-EXIT.
083800     COMPUTE WK-NORM-PRECIP = SQ-GUESS / NORM-PRECIP-DIVISOR.
083900 505-EXIT.
084000     EXIT.
084100
084200 510-LAND-NEAREST-NEIGHBOR.
084300*  04/02/92 JLT -- WETLAND IS DECIDED ON RAINFALL ALONE,
084400*  NO NEED TO RUN THE FULL REFERENCE-POINT SEARCH
084500     IF LOC-ANNUAL-PRECIP-MM > MAX-RAIN-LIMIT
084600        MOVE 1 TO WK-RESULT-CODE
084700     ELSE
084800        PERFORM 505-NORMALIZE-FEATURES THRU 505-EXIT
084900        PERFORM 511-SEARCH-REF-POINTS THRU 511-EXIT
085000     END-IF.
085100     IF WK-RESULT-CODE = 2
085200        IF LOC-TEMP-VAR-C > JUNGLE-TVAR-LIMIT
085300           MOVE 5 TO WK-RESULT-CODE
085400        END-IF
085500     END-IF.
085600 510-EXIT.
085700     EXIT.
085800
085900 511-SEARCH-REF-POINTS.
086000     MOVE INITIAL-BEST-DISTANCE TO WK-BEST-DISTANCE.
086100     PERFORM 512-SEARCH-ONE-CLASS THRU 512-EXIT
086200         VARYING REF-CLASS-IDX FROM 1 BY 1
086300             UNTIL REF-CLASS-IDX > 9.
086400 511-EXIT.
086500     EXIT.
086600
086700 512-SEARCH-ONE-CLASS.
086800     PERFORM 513-SEARCH-ONE-POINT THRU 513-EXIT
086900         VARYING REF-POINT-IDX FROM 1 BY 1
087000             UNTIL REF-POINT-IDX > 5.
087100 512-EXIT.
087200     EXIT.
087300
087400 513-SEARCH-ONE-POINT.
087500     COMPUTE WK-DIFF-NF =
087600         WK-NORM-FLUX - REF-NF(REF-CLASS-IDX, REF-POINT-IDX).
087700     COMPUTE WK-DIFF-NT =
087800         WK-NORM-TEMP - REF-NT(REF-CLASS-IDX, REF-POINT-IDX).
087900     COMPUTE WK-DIFF-NV =
088000         WK-NORM-TVAR - REF-NV(REF-CLASS-IDX, REF-POINT-IDX).
088100     COMPUTE WK-DIFF-NP =
088200         WK-NORM-PRECIP - REF-NP(REF-CLASS-IDX, REF-POINT-IDX).
088300     COMPUTE WK-SUM-SQUARES =
088400         (WK-DIFF-NF * WK-DIFF-NF) + (WK-DIFF-NT * WK-DIFF-NT)
088500           + (WK-DIFF-NV * WK-DIFF-NV)
088600           + (WK-DIFF-NP * WK-DIFF-NP).
088700     MOVE WK-SUM-SQUARES TO SQ-ARGUMENT.
088800     PERFORM 800-COMPUTE-SQRT THRU 800-EXIT.
088900     MOVE SQ-GUESS TO WK-CURRENT-DISTANCE.
089000     IF WK-CURRENT-DISTANCE < WK-BEST-DISTANCE
089100        MOVE WK-CURRENT-DISTANCE TO WK-BEST-DISTANCE
089200        SET WK-RESULT-CODE TO REF-CLASS-IDX
089300     END-IF.
089400 513-EXIT.
089500     EXIT.
089600
089700 520-LAND-OVERRIDES.
089800*  07/19/95 WDK -- TOO LITTLE RAIN OVERRIDES THE NEIGHBOR
089900*  RESULT REGARDLESS OF WHAT IT WAS
090000     IF LOC-ANNUAL-PRECIP-MM < MIN-RAIN-LIMIT
090100        IF LOC-MEAN-TEMP-C > 15
090200           MOVE 9 TO WK-RESULT-CODE
090300        ELSE
090400           MOVE 8 TO WK-RESULT-CODE
090500        END-IF
090600     END-IF.
090700*  06/30/90 JLT -- A SCORCHED SURFACE IS A MOONSCAPE NO
090800*  MATTER WHAT CAME BEFORE
090900     IF LOC-MEAN-TEMP-C >= WK-BOILING-PT
091000        MOVE 64 TO WK-RESULT-CODE
091100     END-IF.
091200 520-EXIT.
091300     EXIT.
091400
091500 530-MARINE-CLASSIFY.
091600*  09/02/88 RGM -- BENTHIC LIGHT FALLS OFF WITH DEPTH; FLUX
091700*  AT DEPTH = SURFACE FLUX TIMES 10 ** (EPSILON * ALTITUDE),
091800*  ALTITUDE BEING NEGATIVE BELOW SEA LEVEL
091900     COMPUTE WK-EXP-ARG =
092000         EPSILON-WATER * LOC-ALTITUDE-M * LN-OF-10.
092100     MOVE WK-EXP-ARG TO EX-ARGUMENT.
092200     PERFORM 810-COMPUTE-EXP THRU 810-EXIT.
092300     COMPUTE WK-BENTHIC-FLUX = LOC-SOLAR-FLUX * EX-RESULT.
092400     IF WK-BENTHIC-FLUX >= PHOTIC-MIN-FLUX
092500        IF LOC-MEAN-TEMP-C > 5 AND LOC-MEAN-TEMP-C < 20
092600              AND LOC-ALTITUDE-M < WAVE-DISRUPTION-DEPTH
092700           MOVE 18 TO WK-RESULT-CODE
092800        ELSE
092900           IF LOC-MEAN-TEMP-C >= 20 AND LOC-MEAN-TEMP-C < 30
093000                 AND LOC-ALTITUDE-M < WAVE-DISRUPTION-DEPTH
093100              MOVE 19 TO WK-RESULT-CODE
093200           ELSE
093300              MOVE 20 TO WK-RESULT-CODE
093400           END-IF
093500        END-IF
093600     ELSE
093700        IF LOC-ALTITUDE-M > -200
093800           MOVE 21 TO WK-RESULT-CODE
093900        ELSE
094000           MOVE 16 TO WK-RESULT-CODE
094100        END-IF
094200     END-IF.
094300*  09/02/88 RGM -- BOILING SEA TAKES PRIORITY OVER ANY
094400*  PHOTIC/BENTHIC RESULT ABOVE
094500     IF LOC-MEAN-TEMP-C >= WK-BOILING-PT
094600        MOVE 23 TO WK-RESULT-CODE
094700     END-IF.
094800 530-EXIT.
094900     EXIT.
095000
095100 540-EXTREME-OVERRIDES.
095200*  06/30/90 JLT -- ICE-SHEET OVERRIDES EVERYTHING ELSE, LAND
095300*  OR MARINE, WHEN THE SURFACE IS BELOW BOILING AND THE
095400*  TEMPERATURE BAND DIPS BELOW FREEZING
095500     IF LOC-MEAN-TEMP-C < WK-BOILING-PT
095600        COMPUTE WK-TEMP-PLUS-TVAR =
095700            LOC-MEAN-TEMP-C + LOC-TEMP-VAR-C
095800        IF WK-TEMP-PLUS-TVAR < 0
095900           MOVE 22 TO WK-RESULT-CODE
096000        END-IF
096100     END-IF.
096200 540-EXIT.
096300     EXIT.
096400
096500 600-COMPUTE-GRAVITY.
096600     COMPUTE WK-RADIUS-SQUARED =
096700         WK-PLANET-RADIUS-KM * WK-PLANET-RADIUS-KM.
096800     COMPUTE WK-GRAVITY =
096900         (GRAVITY-SCALE-CONSTANT * WK-PLANET-MASS-YG)
097000             / WK-RADIUS-SQUARED.
097100 600-EXIT.
097200     EXIT.
097300
097400 610-COMPUTE-PRESSURE.
097500     COMPUTE WK-KELVIN-TEMP = LOC-MEAN-TEMP-C + KELVIN-OFFSET.
097600     COMPUTE WK-PRESSURE-EXPONENT =
097700         0 - ((AIR-MOLAR-MASS * WK-GRAVITY * LOC-ALTITUDE-M)
097800             / (GAS-CONSTANT-R * WK-KELVIN-TEMP)).
097900     MOVE WK-PRESSURE-EXPONENT TO EX-ARGUMENT.
098000     PERFORM 810-COMPUTE-EXP THRU 810-EXIT.
098100     COMPUTE WK-PRESSURE-KPA ROUNDED =
098200         WK-SURFACE-PRESS-KPA * EX-RESULT.
098300 610-EXIT.
098400     EXIT.
098500
098600 620-COMPUTE-BOILING-PT.
098700*  12/05/96 CMH -- ENGINEERING'S TWO-POLYNOMIAL FIT ON
098800*  LN(PRESSURE-KPA TIMES 10), ONE BRANCH BELOW SEA-LEVEL
098900*  PRESSURE AND ONE AT OR ABOVE IT
099000     COMPUTE WK-LN-ARG = WK-PRESSURE-KPA * 10.
099100     MOVE WK-LN-ARG TO LN-ARGUMENT.
099200     PERFORM 820-COMPUTE-LN THRU 820-EXIT.
099300     MOVE LN-RESULT TO WK-LN-RESULT.
099400     COMPUTE WK-BP-X2 = WK-LN-RESULT * WK-LN-RESULT.
099500     COMPUTE WK-BP-X3 = WK-BP-X2 * WK-LN-RESULT.
099600     IF WK-PRESSURE-KPA < REF-PRESSURE-KPA
099700        COMPUTE WK-BOILING-PT =
099800            (0.051769 * WK-BP-X3) + (0.65545 * WK-BP-X2)
099900              + (10.387 * WK-LN-RESULT) - 10.619
100000     ELSE
100100        COMPUTE WK-BOILING-PT =
100200            (0.47092 * WK-BP-X3) - (8.2481 * WK-BP-X2)
100300              + (75.520 * WK-LN-RESULT) - 183.98
100400     END-IF.
100500 620-EXIT.
100600     EXIT.
100700
100800 700-LOOKUP-CATALOG.
100900     SEARCH ALL CAT-ENTRY
101000         AT END
101100            SET CAT-IDX TO 1
101200         WHEN CAT-CODE(CAT-IDX) = WK-RESULT-CODE
101300            CONTINUE
101400     END-SEARCH.
101500 700-EXIT.
101600     EXIT.
101700
101800 800-COMPUTE-SQRT.
101900     IF SQ-ARGUMENT = 0
102000        MOVE 0 TO SQ-GUESS
102100     ELSE
102200        COMPUTE SQ-GUESS = SQ-ARGUMENT / 2
102300        PERFORM 801-SQRT-ONE-STEP THRU 801-EXIT
102400            VARYING SQ-ITERATIONS FROM 1 BY 1
102500                UNTIL SQ-ITERATIONS > SQ-MAX-ITERATIONS
102600     END-IF.
102700 800-EXIT.
102800     EXIT.
102900
103000 801-SQRT-ONE-STEP.
103100     COMPUTE SQ-NEW-GUESS ROUNDED =
103200         (SQ-GUESS + (SQ-ARGUMENT / SQ-GUESS)) / 2.
103300     MOVE SQ-NEW-GUESS TO SQ-GUESS.
103400 801-EXIT.
103500     EXIT.
103600
103700 810-COMPUTE-EXP.
103800*  07/08/02 DGS -- RANGE-REDUCE BY HALVING UNTIL THE
103900*  ARGUMENT IS SMALL, SUM THE TAYLOR SERIES, THEN SQUARE
104000*  THE RESULT BACK UP THE SAME NUMBER OF TIMES
104100     MOVE EX-ARGUMENT TO EX-REDUCED-ARG.
104200     MOVE 0 TO EX-HALVINGS.
104300     PERFORM 811-HALVE-ARGUMENT THRU 811-EXIT
104400         UNTIL (EX-REDUCED-ARG >= -0.5 AND
104500                   EX-REDUCED-ARG <= 0.5)
104600             OR EX-HALVINGS >= EX-MAX-HALVINGS.
104700     MOVE 1 TO EX-TERM.
104800     MOVE 1 TO EX-SUM.
104900     PERFORM 812-EXP-SERIES-TERM THRU 812-EXIT
105000         VARYING EX-K FROM 1 BY 1 UNTIL EX-K > EX-MAX-TERMS.
105100     MOVE EX-SUM TO EX-RESULT.
105200     PERFORM 813-SQUARE-RESULT THRU 813-EXIT
105300         VARYING EX-HALVINGS FROM EX-HALVINGS BY -1
105400             UNTIL EX-HALVINGS = 0.
105500 810-EXIT.
105600     EXIT.
105700
105800 811-HALVE-ARGUMENT.
105900     COMPUTE EX-REDUCED-ARG = EX-REDUCED-ARG / 2.
106000     ADD 1 TO EX-HALVINGS.
106100 811-EXIT.
106200     EXIT.
106300
106400 812-EXP-SERIES-TERM.
106500     COMPUTE EX-TERM = (EX-TERM * EX-REDUCED-ARG) / EX-K.
106600     ADD EX-TERM TO EX-SUM.
106700 812-EXIT.
106800     EXIT.
106900
107000 813-SQUARE-RESULT.
107100     COMPUTE EX-RESULT = EX-RESULT * EX-RESULT.
107200 813-EXIT.
107300     EXIT.
107400
107500 820-COMPUTE-LN.
107600     MOVE LN-ARGUMENT TO LN-REDUCED.
107700     MOVE 0 TO LN-HALVINGS.
107800     PERFORM 821-REDUCE-HIGH THRU 821-EXIT
107900         UNTIL LN-REDUCED < 2.
108000     PERFORM 822-REDUCE-LOW THRU 822-EXIT
108100         UNTIL LN-REDUCED >= 1.
108200     COMPUTE LN-U = LN-REDUCED - 1.
108300     MOVE LN-U TO LN-TERM.
108400     MOVE LN-U TO LN-SUM.
108500     MOVE +1 TO LN-SIGN.
108600     PERFORM 823-LN-SERIES-TERM THRU 823-EXIT
108700         VARYING LN-K FROM 2 BY 1 UNTIL LN-K > LN-MAX-TERMS.
108800     COMPUTE LN-RESULT = LN-SUM + (LN-HALVINGS * LN-OF-2).
108900 820-EXIT.
109000     EXIT.
109100
109200 821-REDUCE-HIGH.
109300     COMPUTE LN-REDUCED = LN-REDUCED / 2.
109400     ADD 1 TO LN-HALVINGS.
109500 821-EXIT.
109600     EXIT.
109700
109800 822-REDUCE-LOW.
109900     COMPUTE LN-REDUCED = LN-REDUCED * 2.
110000     SUBTRACT 1 FROM LN-HALVINGS.
110100 822-EXIT.
110200     EXIT.
110300
110400 823-LN-SERIES-TERM.
110500     COMPUTE LN-TERM = LN-TERM * LN-U.
110600     COMPUTE LN-SIGN = LN-SIGN * -1.
110700     COMPUTE LN-SUM = LN-SUM + ((LN-SIGN * LN-TERM) / LN-K).
110800 823-EXIT.
110900     EXIT.
111000
111100 900-CLEANUP.
111200     CLOSE LOCATION-IN.
111300     CLOSE CLASSIFIED-OUT.
111400     CLOSE SUMMARY-REPORT.
111500     DISPLAY 'BIOCLAS NORMAL END OF JOB'.
111600 900-EXIT.
111700     EXIT.
