000100****************************************************************
000200*  LOCREC.CPY
000300*  RECORD LAYOUT FOR THE LOCATION INPUT FILE (LOCATION-IN)
000400*  USED BY BIOCLAS TO CARRY ONE SURVEY READING PER SITE
000500*  FIXED LENGTH 66 BYTES -- SIGNED FIELDS CARRY A LEADING
000600*  SEPARATE SIGN CHARACTER AS SUPPLIED BY THE SURVEY FEED
000700****************************************************************
000800 01  LOC-REC.
000900     05  LOC-ID                      PIC X(08).
001000     05  LOC-SOLAR-FLUX              PIC S9(05)V9(02)
001100                                      SIGN LEADING SEPARATE.
001200     05  LOC-ALTITUDE-M              PIC S9(05)V9(01)
001300                                      SIGN LEADING SEPARATE.
001400     05  LOC-MEAN-TEMP-C             PIC S9(03)V9(02)
001500                                      SIGN LEADING SEPARATE.
001600     05  LOC-TEMP-VAR-C              PIC S9(03)V9(02)
001700                                      SIGN LEADING SEPARATE.
001800     05  LOC-ANNUAL-PRECIP-MM        PIC S9(05)V9(01)
001900                                      SIGN LEADING SEPARATE.
002000     05  LOC-EXOPLANET-FLAG          PIC X(01).
002100         88  LOC-IS-EXOPLANET        VALUE 'Y'.
002200         88  LOC-IS-NOT-EXOPLANET    VALUE 'N'.
002300     05  FILLER                      PIC X(23).
