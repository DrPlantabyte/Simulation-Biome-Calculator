000100****************************************************************
000200*  OUTREC.CPY
000300*  RECORD LAYOUT FOR THE CLASSIFIED OUTPUT FILE (CLASSIFIED-OUT)
000400*  ONE RECORD WRITTEN PER LOCATION READ FROM LOCATION-IN
000500*  FIXED LENGTH 66 BYTES -- PRESSURE CARRIES A LEADING
000600*  SEPARATE SIGN CHARACTER TO MATCH THE INPUT CONVENTION
000700****************************************************************
000800 01  OUT-REC.
000900     05  OUT-LOC-ID                  PIC X(08).
001000     05  OUT-BIOME-CODE              PIC 9(03).
001100     05  OUT-BIOME-LABEL             PIC X(18).
001200     05  OUT-COMMON-NAME             PIC X(18).
001300     05  OUT-PRESSURE-KPA            PIC S9(05)V9(03)
001400                                      SIGN LEADING SEPARATE.
001500     05  FILLER                      PIC X(10).
