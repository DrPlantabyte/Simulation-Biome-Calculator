000100****************************************************************
000200*  PLANREC.CPY
000300*  RECORD LAYOUT FOR THE PLANET PARAMETER FILE (PLANET-IN)
000400*  ONE RECORD PER RUN -- WHEN THE FILE IS EMPTY OR MISSING
000500*  BIOCLAS LOADS THE EARTH DEFAULT VALUES INSTEAD (SEE
000600*  PARAGRAPH 050-LOAD-PLANET-REC)
000700*  FIXED LENGTH 40 BYTES, UNSIGNED ZONED FIELDS
000800****************************************************************
000900 01  PLANET-REC.
001000     05  PLT-MASS-YG                 PIC 9(09)V9(03).
001100     05  PLT-RADIUS-KM               PIC 9(06)V9(01).
001200     05  PLT-TOA-SOLAR-FLUX          PIC 9(05)V9(01).
001300     05  PLT-AXIS-TILT-DEG           PIC 9(02)V9(01).
001400     05  PLT-TIDAL-LOCK-FLAG         PIC X(01).
001500         88  PLT-IS-TIDAL-LOCKED     VALUE 'Y'.
001600         88  PLT-NOT-TIDAL-LOCKED    VALUE 'N'.
001700     05  PLT-SURFACE-PRESSURE-KPA    PIC 9(05)V9(02).
001800     05  PLT-EXOPLANET-FLAG          PIC X(01).
001900         88  PLT-IS-EXOPLANET        VALUE 'Y'.
002000         88  PLT-IS-NOT-EXOPLANET    VALUE 'N'.
002100     05  FILLER                      PIC X(03).
